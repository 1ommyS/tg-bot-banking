000100***************************************************************** 
000200*CDCMOVT1 - LAYOUT DEL MOVIMIENTO DE CUENTA (BITACORA DE          
000300*          TRANSACCIONES).  El nivel 01 y el FD los declara el    
000400*          programa que hace el COPY; este miembro solo aporta    
000500*          el detalle a nivel 02.                                 
000600*-----------------------------------------------------------------
000700*HISTORIAL DE CAMBIOS                                             
000800*-----------------------------------------------------------------
000900*1987-03-02 RTORR  SOL-10045 PRIMERA VERSION (DIARIO DE MOVTOS)   
001000*1998-11-09 MGOME  SOL-19990 AMPLIACION DE ANO A 4 DIGITOS (Y2K)  
001100*2025-03-11 OLSSA  SOL-88201 SE REDISENA PARA BANCA PERSONAL      
001200*2025-03-19 OLSSA  SOL-88201 SE AGREGA DESTINO PARA TRASPASOS     
001300*2025-04-02 HZAMB  SOL-88255 SE AGREGA REDEFINES DE FECHA         
001400*-----------------------------------------------------------------
001500     02  CDC-MOV-ID             PIC 9(10).                        
001600*        NUMERO DE MOVIMIENTO, SECUENCIAL EN TODA LA CORRIDA      
001700     02  CDC-MOV-CUENTA         PIC 9(10).                        
001800*        NUMERO INTERNO DE CUENTA PROPIETARIA DEL MOVIMIENTO      
001900     02  CDC-MOV-TIPO           PIC X(12).                        
002000*        DEPOSIT / WITHDRAWAL / TRANSFER-OUT / TRANSFER-IN        
002100     02  CDC-MOV-IMPORTE        PIC S9(13)V99.                    
002200*        IMPORTE DE LA OPERACION, SIEMPRE POSITIVO                
002300     02  CDC-MOV-DESC           PIC X(40).                        
002400*        DESCRIPCION LIBRE DEL MOVIMIENTO                         
002500     02  CDC-MOV-DESTINO        PIC 9(12).                        
002600*        CLIENTE DESTINO (SOLO TRANSFER-OUT), CERO SI NO APLICA   
002700     02  CDC-MOV-ALTA           PIC X(14).                        
002800*        FECHA/HORA DEL MOVIMIENTO  AAAAMMDDHHMMSS                
002900     02  CDC-MOV-ALTA-R REDEFINES CDC-MOV-ALTA.                   
003000         04  CDC-MOV-ALTA-ANO   PIC 9(04).                        
003100         04  CDC-MOV-ALTA-MES   PIC 9(02).                        
003200         04  CDC-MOV-ALTA-DIA   PIC 9(02).                        
003300         04  CDC-MOV-ALTA-HOR   PIC 9(02).                        
003400         04  CDC-MOV-ALTA-MIN   PIC 9(02).                        
003500         04  CDC-MOV-ALTA-SEG   PIC 9(02).                        
003600     02  FILLER                 PIC X(28).                        
