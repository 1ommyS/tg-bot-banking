000100***************************************************************** 
000200*CDCCTAM1 - LAYOUT DE LA CUENTA MAESTRA DE CLIENTE (BANCA         
000300*          PERSONAL).  Campos de negocio del maestro de cuentas;  
000400*          el nivel 01 y el FD los declara el programa que hace   
000500*          el COPY, este miembro solo aporta el detalle a 02.     
000600*-----------------------------------------------------------------
000700*HISTORIAL DE CAMBIOS                                             
000800*-----------------------------------------------------------------
000900*1987-03-02 RTORR  SOL-10045 PRIMERA VERSION DEL LAYOUT (LIBRETA) 
001000*1998-11-09 MGOME  SOL-19990 AMPLIACION DE ANO A 4 DIGITOS (Y2K)  
001100*2025-03-11 OLSSA  SOL-88201 SE REDISENA PARA BANCA PERSONAL      
001200*2025-03-18 OLSSA  SOL-88201 SE AGREGA REDEFINES DE FECHA         
001300*2025-04-02 HZAMB  SOL-88255 SE AMPLIA NOMBRE A X(30)             
001400*-----------------------------------------------------------------
001500     02  CDC-CTA-ID             PIC 9(10).                        
001600*        NUMERO INTERNO DE CUENTA (LLAVE SUSTITUTA)               
001700     02  CDC-CTA-CLIENTE        PIC 9(12).                        
001800*        IDENTIFICADOR EXTERNO DEL CLIENTE (LLAVE DE BUSQUEDA)    
001900     02  CDC-CTA-NOMBRE         PIC X(30).                        
002000*        NOMBRE DEL CLIENTE, PUEDE VENIR EN BLANCO                
002100     02  CDC-CTA-SALDO          PIC S9(13)V99.                    
002200*        SALDO ACTUAL DE LA CUENTA, INICIA EN CERO                
002300     02  CDC-CTA-ALTA           PIC X(14).                        
002400*        FECHA/HORA DE ALTA DE LA CUENTA  AAAAMMDDHHMMSS          
002500     02  CDC-CTA-ALTA-R REDEFINES CDC-CTA-ALTA.                   
002600         04  CDC-CTA-ALTA-ANO   PIC 9(04).                        
002700         04  CDC-CTA-ALTA-MES   PIC 9(02).                        
002800         04  CDC-CTA-ALTA-DIA   PIC 9(02).                        
002900         04  CDC-CTA-ALTA-HOR   PIC 9(02).                        
003000         04  CDC-CTA-ALTA-MIN   PIC 9(02).                        
003100         04  CDC-CTA-ALTA-SEG   PIC 9(02).                        
003200     02  FILLER                 PIC X(30).                        
