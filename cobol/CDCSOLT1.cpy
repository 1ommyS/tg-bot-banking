000100***************************************************************** 
000200*CDCSOLT1 - LAYOUT DE LA SOLICITUD DE OPERACION (ENTRADA DEL      
000300*          PROCESO BATCH DE BANCA PERSONAL).  El nivel 01 y el    
000400*          FD los declara el programa que hace el COPY; este      
000500*          miembro solo aporta el detalle a nivel 02.             
000600*-----------------------------------------------------------------
000700*HISTORIAL DE CAMBIOS                                             
000800*-----------------------------------------------------------------
000900*2025-03-12 OLSSA  SOL-88201 PRIMERA VERSION DEL LAYOUT (REEMPLAZA
001000*                             LA TARJETA DE MOVIMIENTO DEL SISTEMA
001100*                             ANTERIOR DE LIBRETA)                
001200*2025-03-20 OLSSA  SOL-88201 SE AGREGA DESTINO PARA TRASPASOS     
001300*-----------------------------------------------------------------
001400     02  CDC-SOL-CLIENTE        PIC 9(12).                        
001500*        CLIENTE QUE SOLICITA LA OPERACION                        
001600     02  CDC-SOL-NOMBRE         PIC X(30).                        
001700*        NOMBRE DEL CLIENTE SEGUN LA SOLICITUD                    
001800     02  CDC-SOL-OPERACION      PIC X(04).                        
001900*        DEP / WDR / TRF / BAL / HIS / STA                        
002000     02  CDC-SOL-IMPORTE-TX     PIC X(15).                        
002100*        IMPORTE EN TEXTO, PENDIENTE DE VALIDAR                   
002200     02  CDC-SOL-DESTINO        PIC 9(12).                        
002300*        CLIENTE DESTINO (SOLO TRF)                               
002400     02  CDC-SOL-FECHA          PIC X(14).                        
002500*        FECHA/HORA DE LA SOLICITUD  AAAAMMDDHHMMSS               
002600     02  FILLER                 PIC X(13).                        
