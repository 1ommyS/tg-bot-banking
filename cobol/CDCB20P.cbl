000100***************************************************************** 
000200******* 088255 02/04/25 HZAMB PROCESO BATCH BANCA PERSONAL      * 
000300*OBJET*********************************************************** 
000400*OBJET*** PROCESO DE OPERACIONES DE CUENTAS DE BANCA PERSONAL   * 
000500*OBJET*********************************************************** 
000600                                                                  
000700 IDENTIFICATION DIVISION.                                         
000800*========================*                                        
000900 PROGRAM-ID.    CDCB20P.                                          
001000 AUTHOR.        OLSSA.                                            
001100 INSTALLATION.  DEPTO DESARROLLO BANCA PERSONAL.                  
001200 DATE-WRITTEN.  MAR 1987.                                         
001300 DATE-COMPILED.                                                   
001400 SECURITY.      USO INTERNO - NO DIVULGAR FUERA DEL BANCO.        
001500*-----------------------------------------------------------      
001600*HISTORIAL DE CAMBIOS                                             
001700*-----------------------------------------------------------      
001800*1987-03-02 RTORR  SOL-10045 VERSION ORIGINAL DE LA LIBRETA       
001900*                            (PROGRAMA PREDECESOR)                
002000*1991-07-14 RTORR  SOL-13210 SE AGREGA EL DIARIO DE MOVTOS        
002100*1998-11-09 MGOME  SOL-19990 AMPLIA FECHAS A 4 DIGITOS DE         
002200*                            ANO (Y2K) EN TODOS LOS ARCHIVOS      
002300*2001-02-20 MGOME  SOL-21044 SE AGREGA REPORTE ESTADISTICA        
002400*2025-03-11 OLSSA  SOL-88201 SE REDISENA PARA BANCA               
002500*                            PERSONAL, TODAS LAS OPERACIONES      
002600*                            REEMPLAZA AL PREDECESOR              
002700*                            DE LIBRETA Y TARJETA DE MOVTO        
002800*2025-03-19 OLSSA  SOL-88201 SE AGREGA TRASPASO ENTRE             
002900*                            CLIENTES                             
003000*2025-03-20 OLSSA  SOL-88201 SE AGREGA VALIDACION DE              
003100*                            IMPORTE (COMA, ESPACIOS)             
003200*2025-03-25 OLSSA  SOL-88201 SE AGREGAN REPORTES DE               
003300*                            HISTORIAL Y ESTADISTICA              
003400*2025-04-02 HZAMB  SOL-88255 SE AMPLIA NOMBRE DE CLIENTE          
003500*                            Y SE CORRIGE REDONDEO                
003600*2026-08-09 OLSSA  SOL-91055 SE UNIFICA LA GRABACION DE           
003700*                            MOVTOS DE DEP/WDR/TRF EN             
003800*                            2100-GRABAR-MOVIMIENTO Y SE          
003900*                            QUITAN LOS PERFORM EN LINEA DE       
004000*                            LAS CARGAS Y BUSQUEDAS EN            
004100*                            TABLA                                
004200*2026-08-09 OLSSA  SOL-91058 SE CORRIGE MOTIVO DE                 
004300*                            RECHAZO DE OPERACION                 
004400*                            NO RECONOCIDA, SE QUITA              
004500*                            EL INDICADOR WST-CTA-                
004600*                            SUCIA (NO SE USABA AL                
004700*                            REGRABAR EL MAESTRO) Y SE            
004800*                            AGREGAN TOPES DE TABLA               
004900*                            PARA CTAS Y MOVTOS                   
005000*-----------------------------------------------------------      
005100                                                                  
005200 ENVIRONMENT DIVISION.                                            
005300*======================*                                          
005400 CONFIGURATION SECTION.                                           
005500 SOURCE-COMPUTER.   IBM-390.                                      
005600 OBJECT-COMPUTER.   IBM-390.                                      
005700 SPECIAL-NAMES.                                                   
005800     C01 IS TOP-OF-FORM.                                          
005900                                                                  
006000 INPUT-OUTPUT SECTION.                                            
006100 FILE-CONTROL.                                                    
006200     SELECT  CDC-ARCH-SOLIC ASSIGN TO SOLICIT                     
006300*       ORGANIZATION IS LINE SEQUENTIAL                           
006400         FILE STATUS IS FS-SOLIC.                                 
006500                                                                  
006600     SELECT  CDC-ARCH-CTAS  ASSIGN TO ARCCTAS                     
006700*       ORGANIZATION IS LINE SEQUENTIAL                           
006800         FILE STATUS IS FS-CTAS.                                  
006900                                                                  
007000     SELECT  CDC-ARCH-CTASO ASSIGN TO ARCCTASO                    
007100*       ORGANIZATION IS LINE SEQUENTIAL                           
007200         FILE STATUS IS FS-CTASO.                                 
007300                                                                  
007400     SELECT  CDC-ARCH-MOVI  ASSIGN TO ARCMOVI                     
007500*       ORGANIZATION IS LINE SEQUENTIAL                           
007600         FILE STATUS IS FS-MOVI.                                  
007700                                                                  
007800     SELECT  CDC-ARCH-MOVO  ASSIGN TO ARCMOVO                     
007900*       ORGANIZATION IS LINE SEQUENTIAL                           
008000         FILE STATUS IS FS-MOVO.                                  
008100                                                                  
008200     SELECT  CDC-ARCH-RESUL ASSIGN TO ARCRESUL                    
008300*       ORGANIZATION IS LINE SEQUENTIAL                           
008400         FILE STATUS IS FS-RESUL.                                 
008500                                                                  
008600     SELECT  CDC-ARCH-HISTO ASSIGN TO ARCHISTO                    
008700*       ORGANIZATION IS LINE SEQUENTIAL                           
008800         FILE STATUS IS FS-HISTO.                                 
008900                                                                  
009000     SELECT  CDC-ARCH-ESTAD ASSIGN TO ARCESTAD                    
009100*       ORGANIZATION IS LINE SEQUENTIAL                           
009200         FILE STATUS IS FS-ESTAD.                                 
009300                                                                  
009400*=============*                                                   
009500 DATA DIVISION.                                                   
009600*=============*                                                   
009700*=============*                                                   
009800 FILE SECTION.                                                    
009900*=============*                                                   
010000*SOLICITUDES DE OPERACION DEL DIA (ENTRADA DEL PROCESO)           
010100 FD  CDC-ARCH-SOLIC                                               
010200*    LABEL RECORD IS OMITTED                                      
010300*    RECORDING MODE IS F                                          
010400     .                                                            
010500 01  CDC-REG-SOL.                                                 
010600     COPY CDCSOLT1.                                               
010700                                                                  
010800*MAESTRO DE CUENTAS - ENTRADA (SITUACION AL INICIO DEL DIA)       
010900 FD  CDC-ARCH-CTAS                                                
011000*    LABEL RECORD IS OMITTED                                      
011100*    RECORDING MODE IS F                                          
011200     .                                                            
011300 01  CDC-REG-CTA.                                                 
011400     COPY CDCCTAM1.                                               
011500                                                                  
011600*MAESTRO DE CUENTAS - SALIDA (SITUACION AL CIERRE DEL DIA)        
011700 FD  CDC-ARCH-CTASO                                               
011800*    LABEL RECORD IS OMITTED                                      
011900*    RECORDING MODE IS F                                          
012000     .                                                            
012100 01  CDC-REG-CTAO.                                                
012200*    Replace CDC prefix by CTO                                    
012300     COPY CDCCTAM1 REPLACING LEADING ==CDC== BY ==CTO==.          
012400                                                                  
012500*DIARIO DE MOVIMIENTOS - ENTRADA (HISTORIA DE CORRIDAS)           
012600 FD  CDC-ARCH-MOVI                                                
012700*    LABEL RECORD IS OMITTED                                      
012800*    RECORDING MODE IS F                                          
012900     .                                                            
013000 01  CDC-REG-MOVI.                                                
013100     COPY CDCMOVT1.                                               
013200                                                                  
013300*DIARIO DE MOVIMIENTOS - SALIDA (HISTORIA + MOVTOS DEL DIA)       
013400 FD  CDC-ARCH-MOVO                                                
013500*    LABEL RECORD IS OMITTED                                      
013600*    RECORDING MODE IS F                                          
013700     .                                                            
013800 01  CDC-REG-MOVO.                                                
013900*    Replace CDC prefix by MVO                                    
014000     COPY CDCMOVT1 REPLACING LEADING ==CDC== BY ==MVO==.          
014100                                                                  
014200*REPORTE DE RESULTADOS (ACEPTADOS Y RECHAZADOS)                   
014300 FD  CDC-ARCH-RESUL                                               
014400*    LABEL RECORD IS OMITTED                                      
014500*    RECORDING MODE IS F                                          
014600     .                                                            
014700 01  CDC-LIN-RESUL           PIC X(80).                           
014800                                                                  
014900*REPORTE DE HISTORIAL DE MOVIMIENTOS POR CLIENTE                  
015000 FD  CDC-ARCH-HISTO                                               
015100*    LABEL RECORD IS OMITTED                                      
015200*    RECORDING MODE IS F                                          
015300     .                                                            
015400 01  CDC-LIN-HISTO           PIC X(80).                           
015500                                                                  
015600*REPORTE DE ESTADISTICA POR CLIENTE                               
015700 FD  CDC-ARCH-ESTAD                                               
015800*    LABEL RECORD IS OMITTED                                      
015900*    RECORDING MODE IS F                                          
016000     .                                                            
016100 01  CDC-LIN-ESTAD           PIC X(80).                           
016200                                                                  
016300*========================*                                        
016400 WORKING-STORAGE SECTION.                                         
016500*========================*                                        
016600 01 WSV-VARIABLES.                                                
016700     05 WSV-FSTATUS         PIC  9(02)  VALUE ZEROS.              
016800     05 WSV-RUTINA          PIC  X(18)  VALUE SPACES.             
016900     05 WSV-ACCION          PIC  X(18)  VALUE SPACES.             
017000     05 FILLER              PIC  X(10)  VALUE SPACES.             
017100                                                                  
017200 01 WSF-FSTATUS.                                                  
017300     05 FS-SOLIC            PIC  X(02)  VALUE '00'.               
017400     05 FS-CTAS             PIC  X(02)  VALUE '00'.               
017500     05 FS-CTASO            PIC  X(02)  VALUE '00'.               
017600     05 FS-MOVI             PIC  X(02)  VALUE '00'.               
017700     05 FS-MOVO             PIC  X(02)  VALUE '00'.               
017800     05 FS-RESUL            PIC  X(02)  VALUE '00'.               
017900     05 FS-HISTO            PIC  X(02)  VALUE '00'.               
018000     05 FS-ESTAD            PIC  X(02)  VALUE '00'.               
018100     05 FILLER              PIC  X(04)  VALUE SPACES.             
018200                                                                  
018300 01 WSC-CONSTANTES.                                               
018400     05 WSC-10              PIC  9(02)  VALUE 10.                 
018500     05 WSC-00              PIC  9(02)  VALUE 00.                 
018600     05 WSC-16              PIC  9(02)  VALUE 16.                 
018700     05 WSC-MAX-CTAS        PIC  9(05) COMP VALUE 9999.           
018800     05 WSC-MAX-MOVS        PIC  9(06) COMP VALUE 99999.          
018900     05 WSC-MAX-HISTO       PIC  9(02) COMP VALUE 10.             
019000     05 FILLER              PIC  X(04)  VALUE SPACES.             
019100                                                                  
019200 01 WSA-ACUMULADORES.                                             
019300     05 WSV-CONT-SOLIC      PIC  9(07) COMP VALUE ZEROS.          
019400     05 WSV-CONT-ACEPT      PIC  9(07) COMP VALUE ZEROS.          
019500     05 WSV-CONT-RECHA      PIC  9(07) COMP VALUE ZEROS.          
019600     05 WSV-CONT-CTASLEI    PIC  9(07) COMP VALUE ZEROS.          
019700     05 WSV-CONT-CTASGRA    PIC  9(07) COMP VALUE ZEROS.          
019800     05 WSV-CONT-MOVLEI     PIC  9(07) COMP VALUE ZEROS.          
019900     05 WSV-CONT-MOVGRA     PIC  9(07) COMP VALUE ZEROS.          
020000     05 WSV-SIG-MOV-ID      PIC  9(10) COMP VALUE ZEROS.          
020100     05 WSV-SIG-CTA-ID      PIC  9(10) COMP VALUE ZEROS.          
020200     05 FILLER              PIC  X(04)  VALUE SPACES.             
020300                                                                  
020400 01 WSS-SWITCH.                                                   
020500     05 WS-FIN-SOLIC        PIC  9(01)  VALUE 0.                  
020600        88 FIN-SOLIC-OK                 VALUE 1.                  
020700     05 WS-CTA-HALLADA      PIC  X(01)  VALUE 'N'.                
020800        88 CTA-HALLADA-SI               VALUE 'S'.                
020900     05 WS-RECH-SOLIC       PIC  X(01)  VALUE 'N'.                
021000        88 SOLIC-RECHAZADA               VALUE 'S'.               
021100     05 WS-FIN-CTAS         PIC  9(01)  VALUE 0.                  
021200        88 FIN-CTAS-OK                  VALUE 1.                  
021300     05 WS-FIN-MOVI         PIC  9(01)  VALUE 0.                  
021400        88 FIN-MOVI-OK                  VALUE 1.                  
021500     05 FILLER              PIC  X(04)  VALUE SPACES.             
021600                                                                  
021700*-----------------------------------------------------------      
021800* TABLA EN MEMORIA DEL MAESTRO DE CUENTAS (CABE EN MEMORIA,       
021900* SEGUN EL VOLUMEN HABITUAL DE CLIENTES DE BANCA PERSONAL)        
022000*-----------------------------------------------------------      
022100 01 WST-TABLA-CTAS.                                               
022200     05 WST-CTA-CANT        PIC  9(05) COMP VALUE ZEROS.          
022300     05 WST-CTA-ENTRY OCCURS 9999 TIMES                           
022400                       INDEXED BY WST-CTA-IDX.                    
022500        10 WST-CTA-ID       PIC 9(10).                            
022600        10 WST-CTA-CLIENTE  PIC 9(12).                            
022700        10 WST-CTA-NOMBRE   PIC X(30).                            
022800        10 WST-CTA-SALDO    PIC S9(13)V99.                        
022900        10 WST-CTA-ALTA     PIC X(14).                            
023000        10 FILLER           PIC X(10).                            
023100                                                                  
023200*-----------------------------------------------------------      
023300* TABLA EN MEMORIA DEL DIARIO DE MOVIMIENTOS (HISTORIA            
023400* COMPLETA + LOS MOVIMIENTOS QUE SE GRABAN EN ESTA CORRIDA)       
023500*-----------------------------------------------------------      
023600 01 WST-TABLA-MOVS.                                               
023700     05 WST-MOV-CANT        PIC  9(06) COMP VALUE ZEROS.          
023800     05 WST-MOV-ENTRY OCCURS 99999 TIMES                          
023900                       INDEXED BY WST-MOV-IDX.                    
024000        10 WST-MOV-ID       PIC 9(10).                            
024100        10 WST-MOV-CUENTA   PIC 9(10).                            
024200        10 WST-MOV-TIPO     PIC X(12).                            
024300        10 WST-MOV-IMPORTE  PIC S9(13)V99.                        
024400        10 WST-MOV-DESC     PIC X(40).                            
024500        10 WST-MOV-DESTINO  PIC 9(12).                            
024600        10 WST-MOV-ALTA     PIC X(14).                            
024700        10 FILLER           PIC X(08).                            
024800                                                                  
024900*-----------------------------------------------------------      
025000* AREA DE TRABAJO DE LA SOLICITUD EN PROCESO                      
025100*-----------------------------------------------------------      
025200 01 WSP-SOLICITUD-WORK.                                           
025300     05 WSP-IDX-SOLIC       PIC  9(05) COMP VALUE ZEROS.          
025400     05 WSP-IDX-DESTINO     PIC  9(05) COMP VALUE ZEROS.          
025500     05 WSP-CLIENTE-BUSC    PIC  9(12) VALUE ZEROS.               
025600     05 WSP-HIST-CONT       PIC  9(02) COMP VALUE ZEROS.          
025700     05 WSP-MOTIVO-RECH     PIC  X(30) VALUE SPACES.              
025800     05 WSP-IMPORTE-OK      PIC S9(13)V99 VALUE ZEROS.            
025900     05 WSP-SALDO-NUEVO     PIC S9(13)V99 VALUE ZEROS.            
026000*    ARMADOS POR EL LLAMADOR ANTES DE PERFORM 2100-GRABAR-        
026100*    MOVIMIENTO, PARRAFO UNICO DE GRABACION DEP/WDR/TRF.          
026200     05 WSP-MOV-CTA-WORK      PIC 9(10) VALUE ZEROS.              
026300     05 WSP-MOV-TIPO-WORK     PIC X(12) VALUE SPACES.             
026400     05 WSP-MOV-DESC-WORK     PIC X(40) VALUE SPACES.             
026500     05 WSP-MOV-DESTINO-WORK  PIC 9(12) VALUE ZEROS.              
026600     05 FILLER              PIC  X(04) VALUE SPACES.              
026700                                                                  
026800*-----------------------------------------------------------      
026900* AREA DE TRABAJO PARA VALIDAR EL IMPORTE EN TEXTO                
027000*-----------------------------------------------------------      
027100 01 WSP-IMPORTE-WORK.                                             
027200     05 WSP-IMP-TEXTO       PIC X(15) VALUE SPACES.               
027300*    REDEFINES PARA EXAMINAR EL IMPORTE EN TEXTO CARACTER A       
027400*    CARACTER SIN USAR FUNCIONES INTRINSECAS                      
027500     05 WSP-IMP-TEXTO-R REDEFINES WSP-IMP-TEXTO.                  
027600        10 WSP-IMP-CHAR OCCURS 15 TIMES PIC X(01).                
027700     05 WSP-IMP-COMPACTO    PIC X(15) VALUE SPACES.               
027800     05 WSP-IMP-COMPACTO-R REDEFINES WSP-IMP-COMPACTO.            
027900        10 WSP-IMP-CCHAR OCCURS 15 TIMES PIC X(01).               
028000     05 WSP-IMP-LARGO       PIC 9(02) COMP VALUE ZEROS.           
028100     05 WSP-IMP-PUNTO       PIC 9(02) COMP VALUE ZEROS.           
028200     05 WSP-IMP-POS         PIC 9(02) COMP VALUE ZEROS.           
028300     05 WSP-IMP-DECLEN      PIC 9(02) COMP VALUE ZEROS.           
028400     05 WSP-IMP-VALIDO      PIC X(01) VALUE 'S'.                  
028500     05 WSP-IMP-ENTERO      PIC 9(13) VALUE ZEROS.                
028600     05 WSP-IMP-DECIMAL     PIC 9(03) VALUE ZEROS.                
028700     05 WSP-IMP-DEC-TXT     PIC X(03) VALUE '000'.                
028800     05 WSP-IMP-RESULT      PIC S9(13)V999 VALUE ZEROS.           
028900     05 FILLER              PIC X(04) VALUE SPACES.               
029000                                                                  
029100*-----------------------------------------------------------      
029200* AREAS PARA ARMAR LAS LINEAS DE LOS REPORTES                     
029300*-----------------------------------------------------------      
029400 01 WSR-LINEA-RESUL         PIC X(80) VALUE SPACES.               
029500 01 WSR-LINEA-HISTO         PIC X(80) VALUE SPACES.               
029600 01 WSR-LINEA-ESTAD         PIC X(80) VALUE SPACES.               
029700 77 WSR-IMPORTE-EDIT        PIC ---------------9.99.              
029800 77 WSR-CLIENTE-EDIT        PIC Z(11)9.                           
029900 77 WSR-CONTADOR-EDIT       PIC Z(06)9.                           
030000                                                                  
030100*-----------------------------------------------------------      
030200* AREA COMUN DE FECHA Y HORA DEL SISTEMA                          
030300*-----------------------------------------------------------      
030400 COPY CDCTIME1.                                                   
030500                                                                  
030600*-----------------------------------------------------------      
030700* AREA PARA DESCOMPONER EL TIMESTAMP DE UN MOVIMIENTO AL          
030800* FORMATEAR EL HISTORIAL (DD.MM.AAAA HH:MM)                       
030900*-----------------------------------------------------------      
031000 01 WSD-FECHA-MOV           PIC X(14) VALUE SPACES.               
031100 01 WSD-FECHA-MOV-R REDEFINES WSD-FECHA-MOV.                      
031200     05 WSD-MOV-ANO         PIC 9(04).                            
031300     05 WSD-MOV-MES         PIC 9(02).                            
031400     05 WSD-MOV-DIA         PIC 9(02).                            
031500     05 WSD-MOV-HOR         PIC 9(02).                            
031600     05 WSD-MOV-MIN         PIC 9(02).                            
031700     05 WSD-MOV-SEG         PIC 9(02).                            
031800 01 WSD-FECHA-EDIT          PIC X(17) VALUE SPACES.               
031900                                                                  
032000*-----------------------------------------------------------      
032100* ACUMULADORES DE ESTADISTICA DEL CLIENTE EN PROCESO              
032200*-----------------------------------------------------------      
032300 01 WSE-ESTADISTICA.                                              
032400     05 WSE-DEP-TOTAL       PIC S9(13)V99 VALUE ZEROS.            
032500     05 WSE-DEP-CANT        PIC  9(07) COMP VALUE ZEROS.          
032600     05 WSE-DEP-PROM        PIC S9(13)V99 VALUE ZEROS.            
032700     05 WSE-WDR-TOTAL       PIC S9(13)V99 VALUE ZEROS.            
032800     05 WSE-WDR-CANT        PIC  9(07) COMP VALUE ZEROS.          
032900     05 WSE-WDR-PROM        PIC S9(13)V99 VALUE ZEROS.            
033000     05 WSE-TRO-TOTAL       PIC S9(13)V99 VALUE ZEROS.            
033100     05 WSE-TRO-CANT        PIC  9(07) COMP VALUE ZEROS.          
033200     05 WSE-TRI-TOTAL       PIC S9(13)V99 VALUE ZEROS.            
033300     05 WSE-TRI-CANT        PIC  9(07) COMP VALUE ZEROS.          
033400     05 WSE-TOTAL-MOVS      PIC  9(07) COMP VALUE ZEROS.          
033500     05 FILLER              PIC  X(04) VALUE SPACES.              
033600                                                                  
033700*-----------------------------------------------------------      
033800*===============================*                                 
033900 PROCEDURE DIVISION.                                              
034000*===============================*                                 
034100     PERFORM 1000-INICIO-PROGRAMA                                 
034200     PERFORM 2000-PROCESO-PROGRAMA                                
034300     PERFORM 3000-FIN-PROGRAMA.                                   
034400*-----------------------------------------------------------      
034500*====================*                                            
034600 1000-INICIO-PROGRAMA.                                            
034700*====================*                                            
034800     PERFORM 1001-ABRIR-ARCHIVOS                                  
034900     MOVE ZEROS TO WST-CTA-CANT                                   
035000     PERFORM 1002-CARGAR-CUENTAS                                  
035100     PERFORM 1002-CARGAR-CUENTAS UNTIL FIN-CTAS-OK                
035200     MOVE ZEROS TO WST-MOV-CANT                                   
035300     PERFORM 1003-CARGAR-MOVIMIENTOS                              
035400     PERFORM 1003-CARGAR-MOVIMIENTOS UNTIL FIN-MOVI-OK            
035500     PERFORM 1004-OBTENER-FECHA                                   
035600     PERFORM 1005-LEER-SOLICITUD.                                 
035700*-----------------------------------------------------------      
035800*===============*                                                 
035900 1001-ABRIR-ARCHIVOS.                                             
036000*===============*                                                 
036100     OPEN INPUT  CDC-ARCH-SOLIC CDC-ARCH-CTAS CDC-ARCH-MOVI       
036200          OUTPUT CDC-ARCH-CTASO CDC-ARCH-MOVO CDC-ARCH-RESUL      
036300                 CDC-ARCH-HISTO CDC-ARCH-ESTAD                    
036400                                                                  
036500     IF (FS-SOLIC = '00' OR '97') AND                             
036600        (FS-CTAS  = '00' OR '97') AND                             
036700        (FS-MOVI  = '00' OR '97') AND                             
036800        (FS-CTASO = '00') AND (FS-MOVO = '00') AND                
036900        (FS-RESUL = '00') AND (FS-HISTO = '00') AND               
037000        (FS-ESTAD = '00')                                         
037100        CONTINUE                                                  
037200     ELSE                                                         
037300        DISPLAY ' ERROR AL ABRIR ARCHIVOS  '                      
037400        DISPLAY ' FS-SOLIC ................ = ' FS-SOLIC          
037500        DISPLAY ' FS-CTAS  ................ = ' FS-CTAS           
037600        DISPLAY ' FS-MOVI  ................ = ' FS-MOVI           
037700        DISPLAY ' FS-CTASO ................ = ' FS-CTASO          
037800        DISPLAY ' FS-MOVO  ................ = ' FS-MOVO           
037900        PERFORM  9000-ERROR-PGM                                   
038000     END-IF.                                                      
038100*-----------------------------------------------------------      
038200*=====================================*                           
038300 1002-CARGAR-CUENTAS.                                             
038400*=====================================*                           
038500*    SE CARGA EL MAESTRO DE CUENTAS COMPLETO A LA TABLA WST-      
038600*    CTA-ENTRY, PUES EL VOLUMEN ES LO BASTANTE PEQUENO PARA       
038700*    RESIDIR EN MEMORIA DURANTE TODA LA CORRIDA (SOL-88201).      
038800*    LECTURA CON CEBADO: SE INVOCA UNA VEZ ANTES DEL LAZO         
038900*    (1000-INICIO-PROGRAMA) Y LUEGO SE REPITE AQUI MISMO.         
039000     READ CDC-ARCH-CTAS                                           
039100     AT END                                                       
039200        SET FIN-CTAS-OK TO TRUE                                   
039300     NOT AT END                                                   
039400        PERFORM 1006-CARGAR-UNA-CUENTA                            
039500     END-READ.                                                    
039600*-----------------------------------------------------------      
039700*=========================*                                       
039800 1006-CARGAR-UNA-CUENTA.                                          
039900*=========================*                                       
040000     IF WST-CTA-CANT >= WSC-MAX-CTAS                              
040100        MOVE '1006-CARGAR-CTA   ' TO WSV-RUTINA                   
040200        MOVE 'TABLA CTAS LLENA  ' TO WSV-ACCION                   
040300        MOVE WSC-16 TO WSV-FSTATUS                                
040400        PERFORM 9000-ERROR-PGM                                    
040500     END-IF                                                       
040600     ADD 1 TO WST-CTA-CANT                                        
040700     ADD 1 TO WSV-CONT-CTASLEI                                    
040800     SET WST-CTA-IDX TO WST-CTA-CANT                              
040900     MOVE CDC-CTA-ID      TO WST-CTA-ID (WST-CTA-IDX)             
041000     MOVE CDC-CTA-CLIENTE TO WST-CTA-CLIENTE (WST-CTA-IDX)        
041100     MOVE CDC-CTA-NOMBRE  TO WST-CTA-NOMBRE (WST-CTA-IDX)         
041200     MOVE CDC-CTA-SALDO   TO WST-CTA-SALDO (WST-CTA-IDX)          
041300     MOVE CDC-CTA-ALTA    TO WST-CTA-ALTA (WST-CTA-IDX)           
041400     IF WST-CTA-ID (WST-CTA-IDX) > WSV-SIG-CTA-ID                 
041500        MOVE WST-CTA-ID (WST-CTA-IDX) TO WSV-SIG-CTA-ID           
041600     END-IF.                                                      
041700*-----------------------------------------------------------      
041800*=====================================*                           
041900 1003-CARGAR-MOVIMIENTOS.                                         
042000*=====================================*                           
042100*    SE CARGA LA HISTORIA COMPLETA DEL DIARIO DE MOVTOS A         
042200*    LA TABLA WST-MOV-ENTRY, PARA QUE LAS SOLICITUDES DE          
042300*    HISTORIAL (HIS) Y ESTADISTICA (STA) DE ESTA MISMA            
042400*    CORRIDA VEAN TAMBIEN LOS MOVIMIENTOS ANTERIORES.             
042500*    LECTURA CON CEBADO, IGUAL ESQUEMA A 1002-CARGAR-CTAS.        
042600     READ CDC-ARCH-MOVI                                           
042700     AT END                                                       
042800        SET FIN-MOVI-OK TO TRUE                                   
042900     NOT AT END                                                   
043000        PERFORM 1007-CARGAR-UN-MOVIMIENTO                         
043100     END-READ.                                                    
043200*-----------------------------------------------------------      
043300*=========================*                                       
043400 1007-CARGAR-UN-MOVIMIENTO.                                       
043500*=========================*                                       
043600     IF WST-MOV-CANT >= WSC-MAX-MOVS                              
043700        MOVE '1007-CARGAR-MOV   ' TO WSV-RUTINA                   
043800        MOVE 'TABLA MOVS LLENA  ' TO WSV-ACCION                   
043900        MOVE WSC-16 TO WSV-FSTATUS                                
044000        PERFORM 9000-ERROR-PGM                                    
044100     END-IF                                                       
044200     ADD 1 TO WST-MOV-CANT                                        
044300     ADD 1 TO WSV-CONT-MOVLEI                                     
044400     SET WST-MOV-IDX TO WST-MOV-CANT                              
044500     MOVE CDC-MOV-ID      TO WST-MOV-ID (WST-MOV-IDX)             
044600     MOVE CDC-MOV-CUENTA  TO WST-MOV-CUENTA (WST-MOV-IDX)         
044700     MOVE CDC-MOV-TIPO    TO WST-MOV-TIPO (WST-MOV-IDX)           
044800     MOVE CDC-MOV-IMPORTE TO WST-MOV-IMPORTE (WST-MOV-IDX)        
044900     MOVE CDC-MOV-DESC    TO WST-MOV-DESC (WST-MOV-IDX)           
045000     MOVE CDC-MOV-DESTINO TO WST-MOV-DESTINO (WST-MOV-IDX)        
045100     MOVE CDC-MOV-ALTA    TO WST-MOV-ALTA (WST-MOV-IDX)           
045200     IF WST-MOV-ID (WST-MOV-IDX) > WSV-SIG-MOV-ID                 
045300        MOVE WST-MOV-ID (WST-MOV-IDX) TO WSV-SIG-MOV-ID           
045400     END-IF.                                                      
045500*-----------------------------------------------------------      
045600*===================*                                             
045700 1004-OBTENER-FECHA.                                              
045800*==================*                                              
045900     ACCEPT CDC-FECHA-SIS FROM DATE                               
046000     ACCEPT CDC-HORA-SIS  FROM TIME                               
046100     STRING CDC-SIGLO     DELIMITED BY SIZE                       
046200            CDC-FEC-ANO   DELIMITED BY SIZE                       
046300            CDC-FEC-MES   DELIMITED BY SIZE                       
046400            CDC-FEC-DIA   DELIMITED BY SIZE                       
046500            CDC-HOR-HH    DELIMITED BY SIZE                       
046600            CDC-HOR-MM    DELIMITED BY SIZE                       
046700            CDC-HOR-SS    DELIMITED BY SIZE                       
046800       INTO CDC-FECHA-STAMP                                       
046900     DISPLAY 'FECHA  DEL SISTEMA : ' CDC-FECHA-SIS                
047000     DISPLAY 'HORA   DEL SISTEMA : ' CDC-HORA-SIS                 
047100     DISPLAY 'SELLO  DE CORRIDA  : ' CDC-FECHA-STAMP.             
047200*-----------------------------------------------------------      
047300*===================*                                             
047400 1005-LEER-SOLICITUD.                                             
047500*===================*                                             
047600     READ CDC-ARCH-SOLIC                                          
047700     AT END                                                       
047800        SET FIN-SOLIC-OK TO TRUE                                  
047900     END-READ.                                                    
048000     EVALUATE FS-SOLIC                                            
048100     WHEN WSC-00                                                  
048200          ADD 1 TO WSV-CONT-SOLIC                                 
048300     WHEN WSC-10                                                  
048400          SET FIN-SOLIC-OK TO TRUE                                
048500     WHEN OTHER                                                   
048600          MOVE '1005-LEER-SOLIC   ' TO WSV-RUTINA                 
048700          MOVE 'READ CDC-SOLICITUD' TO WSV-ACCION                 
048800          MOVE FS-SOLIC TO WSV-FSTATUS                            
048900          PERFORM 9000-ERROR-PGM                                  
049000     END-EVALUATE.                                                
049100*-----------------------------------------------------------      
049200*=====================*                                           
049300 2000-PROCESO-PROGRAMA.                                           
049400*=====================*                                           
049500     PERFORM 2001-PROCESAR-SOLICITUD UNTIL FIN-SOLIC-OK.          
049600*-----------------------------------------------------------      
049700*====================*                                            
049800 2001-PROCESAR-SOLICITUD.                                         
049900*====================*                                            
050000     MOVE 'N' TO WS-RECH-SOLIC                                    
050100     MOVE SPACES TO WSP-MOTIVO-RECH                               
050200                                                                  
050300     PERFORM 2010-REGISTRAR-CUENTA                                
050400                                                                  
050500     EVALUATE CDC-SOL-OPERACION                                   
050600     WHEN 'DEP '                                                  
050700          PERFORM 2030-PROCESAR-DEPOSITO                          
050800     WHEN 'WDR '                                                  
050900          PERFORM 2040-PROCESAR-RETIRO                            
051000     WHEN 'TRF '                                                  
051100          PERFORM 2050-PROCESAR-TRANSFERENCIA                     
051200     WHEN 'BAL '                                                  
051300          PERFORM 2060-PROCESAR-SALDO                             
051400     WHEN 'HIS '                                                  
051500          PERFORM 2070-PROCESAR-HISTORIAL                         
051600     WHEN 'STA '                                                  
051700          PERFORM 2080-PROCESAR-ESTADISTICA                       
051800     WHEN OTHER                                                   
051900          SET SOLIC-RECHAZADA TO TRUE                             
052000          MOVE 'invalid operation code' TO WSP-MOTIVO-RECH        
052100     END-EVALUATE                                                 
052200                                                                  
052300     PERFORM 1005-LEER-SOLICITUD.                                 
052400*-----------------------------------------------------------      
052500*=========================*                                       
052600 2010-REGISTRAR-CUENTA.                                           
052700*=========================*                                       
052800*    BUSCA LA CUENTA DEL CLIENTE SOLICITANTE; SI NO EXISTE        
052900*    SE DA DE ALTA CON SALDO CERO; SI EXISTE Y VINO UN            
053000*    NOMBRE DISTINTO AL DEL MAESTRO, SE ACTUALIZA EL NOMBRE.      
053100     MOVE CDC-SOL-CLIENTE TO WSP-CLIENTE-BUSC                     
053200     PERFORM 2011-BUSCAR-CUENTA                                   
053300     IF CTA-HALLADA-SI                                            
053400        IF CDC-SOL-NOMBRE NOT = SPACES AND                        
053500           CDC-SOL-NOMBRE NOT =                                   
053600              WST-CTA-NOMBRE (WSP-IDX-SOLIC)                      
053700           MOVE CDC-SOL-NOMBRE TO                                 
053800                WST-CTA-NOMBRE (WSP-IDX-SOLIC)                    
053900        END-IF                                                    
054000     ELSE                                                         
054100        IF WST-CTA-CANT >= WSC-MAX-CTAS                           
054200           MOVE '2010-REGISTRAR-CTA' TO WSV-RUTINA                
054300           MOVE 'TABLA CTAS LLENA  ' TO WSV-ACCION                
054400           MOVE WSC-16 TO WSV-FSTATUS                             
054500           PERFORM 9000-ERROR-PGM                                 
054600        END-IF                                                    
054700        ADD 1 TO WSV-SIG-CTA-ID                                   
054800        ADD 1 TO WST-CTA-CANT                                     
054900        ADD 1 TO WSV-CONT-CTASGRA                                 
055000        SET WST-CTA-IDX TO WST-CTA-CANT                           
055100        MOVE WSV-SIG-CTA-ID  TO WST-CTA-ID (WST-CTA-IDX)          
055200        MOVE CDC-SOL-CLIENTE TO                                   
055300             WST-CTA-CLIENTE (WST-CTA-IDX)                        
055400        MOVE CDC-SOL-NOMBRE  TO WST-CTA-NOMBRE (WST-CTA-IDX)      
055500        MOVE ZEROS           TO WST-CTA-SALDO (WST-CTA-IDX)       
055600        MOVE CDC-SOL-FECHA   TO WST-CTA-ALTA (WST-CTA-IDX)        
055700        MOVE WST-CTA-CANT    TO WSP-IDX-SOLIC                     
055800     END-IF.                                                      
055900*-----------------------------------------------------------      
056000*=========================*                                       
056100 2011-BUSCAR-CUENTA.                                              
056200*=========================*                                       
056300*    BUSQUEDA LINEAL EN LA TABLA DE CUENTAS POR NUMERO DE         
056400*    CLIENTE.  SE BUSCA EN WSP-CLIENTE-BUSC, Y LA POSICION        
056500*    HALLADA SE DEJA EN WSP-IDX-SOLIC (CERO SI NO HALLA).         
056600     MOVE 'N' TO WS-CTA-HALLADA                                   
056700     MOVE ZEROS TO WSP-IDX-SOLIC                                  
056800     IF WST-CTA-CANT > ZEROS                                      
056900        PERFORM 2012-COMPARAR-CUENTA VARYING WST-CTA-IDX          
057000                FROM 1 BY 1 UNTIL WST-CTA-IDX > WST-CTA-CANT      
057100     END-IF.                                                      
057200*-----------------------------------------------------------      
057300*=========================*                                       
057400 2012-COMPARAR-CUENTA.                                            
057500*=========================*                                       
057600     IF WST-CTA-CLIENTE (WST-CTA-IDX) = WSP-CLIENTE-BUSC          
057700        MOVE 'S' TO WS-CTA-HALLADA                                
057800        MOVE WST-CTA-IDX TO WSP-IDX-SOLIC                         
057900     END-IF.                                                      
058000*-----------------------------------------------------------      
058100*=========================*                                       
058200 2030-PROCESAR-DEPOSITO.                                          
058300*=========================*                                       
058400     PERFORM 2090-VALIDAR-IMPORTE                                 
058500     IF SOLIC-RECHAZADA                                           
058600        PERFORM 2095-ESCRIBIR-RECHAZO                             
058700     ELSE                                                         
058800        IF WSP-IMPORTE-OK NOT > ZEROS                             
058900           SET SOLIC-RECHAZADA TO TRUE                            
059000           MOVE 'deposit amount must be positive' TO              
059100                WSP-MOTIVO-RECH                                   
059200           PERFORM 2095-ESCRIBIR-RECHAZO                          
059300        ELSE                                                      
059400           ADD WSP-IMPORTE-OK TO                                  
059500               WST-CTA-SALDO (WSP-IDX-SOLIC)                      
059600           MOVE WST-CTA-SALDO (WSP-IDX-SOLIC) TO                  
059700                WSP-SALDO-NUEVO                                   
059800           MOVE WST-CTA-ID (WSP-IDX-SOLIC) TO                     
059900                WSP-MOV-CTA-WORK                                  
060000           MOVE 'DEPOSIT     ' TO WSP-MOV-TIPO-WORK               
060100           MOVE 'Account deposit' TO WSP-MOV-DESC-WORK            
060200           MOVE ZEROS TO WSP-MOV-DESTINO-WORK                     
060300           PERFORM 2100-GRABAR-MOVIMIENTO                         
060400           PERFORM 2096-ESCRIBIR-ACEPTADO                         
060500        END-IF                                                    
060600     END-IF.                                                      
060700*-----------------------------------------------------------      
060800*=========================*                                       
060900 2040-PROCESAR-RETIRO.                                            
061000*=========================*                                       
061100     PERFORM 2090-VALIDAR-IMPORTE                                 
061200     IF SOLIC-RECHAZADA                                           
061300        PERFORM 2095-ESCRIBIR-RECHAZO                             
061400     ELSE                                                         
061500        IF WSP-IMPORTE-OK NOT > ZEROS                             
061600           SET SOLIC-RECHAZADA TO TRUE                            
061700           MOVE 'withdrawal amount must be positive' TO           
061800                WSP-MOTIVO-RECH                                   
061900           PERFORM 2095-ESCRIBIR-RECHAZO                          
062000        ELSE                                                      
062100           IF WST-CTA-SALDO (WSP-IDX-SOLIC) < WSP-IMPORTE-OK      
062200              SET SOLIC-RECHAZADA TO TRUE                         
062300              MOVE 'insufficient funds' TO WSP-MOTIVO-RECH        
062400              PERFORM 2095-ESCRIBIR-RECHAZO                       
062500           ELSE                                                   
062600              SUBTRACT WSP-IMPORTE-OK FROM                        
062700                       WST-CTA-SALDO (WSP-IDX-SOLIC)              
062800              MOVE WST-CTA-SALDO (WSP-IDX-SOLIC) TO               
062900                   WSP-SALDO-NUEVO                                
063000              MOVE WST-CTA-ID (WSP-IDX-SOLIC) TO                  
063100                   WSP-MOV-CTA-WORK                               
063200              MOVE 'WITHDRAWAL  ' TO WSP-MOV-TIPO-WORK            
063300              MOVE 'Funds withdrawal' TO WSP-MOV-DESC-WORK        
063400              MOVE ZEROS TO WSP-MOV-DESTINO-WORK                  
063500              PERFORM 2100-GRABAR-MOVIMIENTO                      
063600              PERFORM 2096-ESCRIBIR-ACEPTADO                      
063700           END-IF                                                 
063800        END-IF                                                    
063900     END-IF.                                                      
064000*-----------------------------------------------------------      
064100*=========================*                                       
064200 2050-PROCESAR-TRANSFERENCIA.                                     
064300*=========================*                                       
064400     IF CDC-SOL-DESTINO NOT NUMERIC                               
064500        SET SOLIC-RECHAZADA TO TRUE                               
064600        MOVE 'invalid recipient ID' TO WSP-MOTIVO-RECH            
064700        PERFORM 2095-ESCRIBIR-RECHAZO                             
064800     ELSE                                                         
064900        IF CDC-SOL-DESTINO = CDC-SOL-CLIENTE                      
065000           SET SOLIC-RECHAZADA TO TRUE                            
065100           MOVE 'cannot transfer to yourself' TO                  
065200                WSP-MOTIVO-RECH                                   
065300           PERFORM 2095-ESCRIBIR-RECHAZO                          
065400        ELSE                                                      
065500           PERFORM 2051-BUSCAR-DESTINO                            
065600           IF WSP-IDX-DESTINO = ZEROS                             
065700              SET SOLIC-RECHAZADA TO TRUE                         
065800              MOVE 'recipient not found' TO WSP-MOTIVO-RECH       
065900              PERFORM 2095-ESCRIBIR-RECHAZO                       
066000           ELSE                                                   
066100              PERFORM 2090-VALIDAR-IMPORTE                        
066200              IF SOLIC-RECHAZADA                                  
066300                 PERFORM 2095-ESCRIBIR-RECHAZO                    
066400              ELSE                                                
066500                 IF WST-CTA-SALDO (WSP-IDX-SOLIC) <               
066600                    WSP-IMPORTE-OK                                
066700                    SET SOLIC-RECHAZADA TO TRUE                   
066800                    MOVE 'insufficient funds' TO                  
066900                         WSP-MOTIVO-RECH                          
067000                    PERFORM 2095-ESCRIBIR-RECHAZO                 
067100                 ELSE                                             
067200                    PERFORM 2052-APLICAR-TRANSFERENCIA            
067300                    PERFORM 2096-ESCRIBIR-ACEPTADO                
067400                 END-IF                                           
067500              END-IF                                              
067600           END-IF                                                 
067700        END-IF                                                    
067800     END-IF.                                                      
067900*-----------------------------------------------------------      
068000*=========================*                                       
068100 2051-BUSCAR-DESTINO.                                             
068200*=========================*                                       
068300*    BUSQUEDA LINEAL DEL CLIENTE DESTINO DEL TRASPASO.            
068400     MOVE ZEROS TO WSP-IDX-DESTINO                                
068500     IF WST-CTA-CANT > ZEROS                                      
068600        PERFORM 2053-COMPARAR-DESTINO VARYING WST-CTA-IDX         
068700                FROM 1 BY 1 UNTIL WST-CTA-IDX > WST-CTA-CANT      
068800     END-IF.                                                      
068900*-----------------------------------------------------------      
069000*=========================*                                       
069100 2053-COMPARAR-DESTINO.                                           
069200*=========================*                                       
069300     IF WST-CTA-CLIENTE (WST-CTA-IDX) = CDC-SOL-DESTINO           
069400        MOVE WST-CTA-IDX TO WSP-IDX-DESTINO                       
069500     END-IF.                                                      
069600*-----------------------------------------------------------      
069700*=========================*                                       
069800 2052-APLICAR-TRANSFERENCIA.                                      
069900*=========================*                                       
070000*    AJUSTA LOS DOS SALDOS Y GRABA LAS DOS PATAS DEL              
070100*    TRASPASO POR MEDIO DE 2100-GRABAR-MOVIMIENTO, EL MISMO       
070200*    PARRAFO QUE USAN DEP Y WDR (SOL-91055).                      
070300     SUBTRACT WSP-IMPORTE-OK FROM                                 
070400              WST-CTA-SALDO (WSP-IDX-SOLIC)                       
070500     ADD      WSP-IMPORTE-OK TO                                   
070600              WST-CTA-SALDO (WSP-IDX-DESTINO)                     
070700     MOVE WST-CTA-SALDO (WSP-IDX-SOLIC) TO WSP-SALDO-NUEVO        
070800                                                                  
070900     MOVE WST-CTA-ID (WSP-IDX-SOLIC) TO WSP-MOV-CTA-WORK          
071000     MOVE 'TRANSFER-OUT' TO WSP-MOV-TIPO-WORK                     
071100     MOVE 'Transfer between users' TO WSP-MOV-DESC-WORK           
071200     MOVE CDC-SOL-DESTINO TO WSP-MOV-DESTINO-WORK                 
071300     PERFORM 2100-GRABAR-MOVIMIENTO                               
071400                                                                  
071500     MOVE WST-CTA-ID (WSP-IDX-DESTINO) TO WSP-MOV-CTA-WORK        
071600     MOVE 'TRANSFER-IN ' TO WSP-MOV-TIPO-WORK                     
071700     MOVE 'Transfer between users' TO WSP-MOV-DESC-WORK           
071800     MOVE ZEROS TO WSP-MOV-DESTINO-WORK                           
071900     PERFORM 2100-GRABAR-MOVIMIENTO.                              
072000*-----------------------------------------------------------      
072100*=========================*                                       
072200 2060-PROCESAR-SALDO.                                             
072300*=========================*                                       
072400     MOVE WST-CTA-SALDO (WSP-IDX-SOLIC) TO WSP-SALDO-NUEVO        
072500     PERFORM 2096-ESCRIBIR-ACEPTADO.                              
072600*-----------------------------------------------------------      
072700*=========================*                                       
072800 2070-PROCESAR-HISTORIAL.                                         
072900*=========================*                                       
073000*    LISTA LOS MOVIMIENTOS DEL CLIENTE, DE MAS RECIENTE A         
073100*    MAS ANTIGUO (ORDEN DESCEND. DE CDC-MOV-ID), HASTA 10.        
073200     STRING 'CUST ' DELIMITED BY SIZE                             
073300            CDC-SOL-CLIENTE DELIMITED BY SIZE                     
073400       INTO WSR-LINEA-HISTO                                       
073500     WRITE CDC-LIN-HISTO FROM WSR-LINEA-HISTO                     
073600                                                                  
073700     MOVE SPACES TO WSR-LINEA-HISTO                               
073800     MOVE 'Transaction history (last 10)' TO WSR-LINEA-HISTO      
073900     WRITE CDC-LIN-HISTO FROM WSR-LINEA-HISTO                     
074000                                                                  
074100     MOVE ZEROS TO WSP-HIST-CONT                                  
074200     IF WST-MOV-CANT > ZEROS                                      
074300        PERFORM 2072-EVALUAR-RENGLON-HISTO                        
074400           VARYING WST-MOV-IDX FROM WST-MOV-CANT BY -1            
074500           UNTIL WST-MOV-IDX < 1                                  
074600     END-IF                                                       
074700                                                                  
074800     IF WSP-HIST-CONT = ZEROS                                     
074900        MOVE SPACES TO WSR-LINEA-HISTO                            
075000        MOVE 'Transaction history is empty' TO                    
075100             WSR-LINEA-HISTO                                      
075200        WRITE CDC-LIN-HISTO FROM WSR-LINEA-HISTO                  
075300     END-IF.                                                      
075400*-----------------------------------------------------------      
075500*=========================*                                       
075600 2072-EVALUAR-RENGLON-HISTO.                                      
075700*=========================*                                       
075800     IF WST-MOV-CUENTA (WST-MOV-IDX) =                            
075900        WST-CTA-ID (WSP-IDX-SOLIC)                                
076000        AND WSP-HIST-CONT < WSC-MAX-HISTO                         
076100        ADD 1 TO WSP-HIST-CONT                                    
076200        PERFORM 2071-ESCRIBIR-RENGLON-HISTO                       
076300     END-IF.                                                      
076400*-----------------------------------------------------------      
076500*=========================*                                       
076600 2071-ESCRIBIR-RENGLON-HISTO.                                     
076700*=========================*                                       
076800     MOVE WST-MOV-IMPORTE (WST-MOV-IDX) TO WSR-IMPORTE-EDIT       
076900     MOVE SPACES TO WSR-LINEA-HISTO                               
077000     EVALUATE WST-MOV-TIPO (WST-MOV-IDX)                          
077100     WHEN 'DEPOSIT     '                                          
077200          STRING 'Deposit ' DELIMITED BY SIZE                     
077300                 WSR-IMPORTE-EDIT DELIMITED BY SIZE               
077400            INTO WSR-LINEA-HISTO                                  
077500     WHEN 'WITHDRAWAL  '                                          
077600          STRING 'Withdrawal ' DELIMITED BY SIZE                  
077700                 WSR-IMPORTE-EDIT DELIMITED BY SIZE               
077800            INTO WSR-LINEA-HISTO                                  
077900     WHEN 'TRANSFER-OUT'                                          
078000          STRING 'Transfer out ' DELIMITED BY SIZE                
078100                 WSR-IMPORTE-EDIT DELIMITED BY SIZE               
078200            INTO WSR-LINEA-HISTO                                  
078300     WHEN 'TRANSFER-IN '                                          
078400          STRING 'Transfer in ' DELIMITED BY SIZE                 
078500                 WSR-IMPORTE-EDIT DELIMITED BY SIZE               
078600            INTO WSR-LINEA-HISTO                                  
078700     END-EVALUATE                                                 
078800     WRITE CDC-LIN-HISTO FROM WSR-LINEA-HISTO                     
078900                                                                  
079000     MOVE WST-MOV-ALTA (WST-MOV-IDX) TO WSD-FECHA-MOV             
079100     MOVE SPACES TO WSD-FECHA-EDIT                                
079200     STRING WSD-MOV-DIA DELIMITED BY SIZE                         
079300            '.'         DELIMITED BY SIZE                         
079400            WSD-MOV-MES DELIMITED BY SIZE                         
079500            '.'         DELIMITED BY SIZE                         
079600            WSD-MOV-ANO DELIMITED BY SIZE                         
079700            ' '         DELIMITED BY SIZE                         
079800            WSD-MOV-HOR DELIMITED BY SIZE                         
079900            ':'         DELIMITED BY SIZE                         
080000            WSD-MOV-MIN DELIMITED BY SIZE                         
080100       INTO WSD-FECHA-EDIT                                        
080200     MOVE SPACES TO WSR-LINEA-HISTO                               
080300     MOVE WSD-FECHA-EDIT TO WSR-LINEA-HISTO                       
080400     WRITE CDC-LIN-HISTO FROM WSR-LINEA-HISTO                     
080500                                                                  
080600     IF WST-MOV-DESC (WST-MOV-IDX) NOT = SPACES                   
080700        MOVE SPACES TO WSR-LINEA-HISTO                            
080800        MOVE WST-MOV-DESC (WST-MOV-IDX) TO WSR-LINEA-HISTO        
080900        WRITE CDC-LIN-HISTO FROM WSR-LINEA-HISTO                  
081000     END-IF                                                       
081100                                                                  
081200     IF WST-MOV-TIPO (WST-MOV-IDX) = 'TRANSFER-OUT'               
081300        MOVE WST-MOV-DESTINO (WST-MOV-IDX) TO                     
081400             WSR-CLIENTE-EDIT                                     
081500        MOVE SPACES TO WSR-LINEA-HISTO                            
081600        STRING 'Recipient: ' DELIMITED BY SIZE                    
081700               WSR-CLIENTE-EDIT DELIMITED BY SIZE                 
081800          INTO WSR-LINEA-HISTO                                    
081900        WRITE CDC-LIN-HISTO FROM WSR-LINEA-HISTO                  
082000     END-IF.                                                      
082100*-----------------------------------------------------------      
082200*=========================*                                       
082300 2080-PROCESAR-ESTADISTICA.                                       
082400*=========================*                                       
082500*    ACUMULA TOTALES Y CONTADORES POR TIPO DE MOVTO PARA EL       
082600*    CLIENTE SOLICITANTE, RECORRIENDO LA TABLA COMPLETA.          
082700     MOVE ZEROS TO WSE-ESTADISTICA                                
082800     IF WST-MOV-CANT > ZEROS                                      
082900        PERFORM 2083-EVALUAR-RENGLON-ESTAD                        
083000           VARYING WST-MOV-IDX FROM 1 BY 1                        
083100           UNTIL WST-MOV-IDX > WST-MOV-CANT                       
083200     END-IF                                                       
083300                                                                  
083400     COMPUTE WSE-TOTAL-MOVS = WSE-DEP-CANT + WSE-WDR-CANT +       
083500                               WSE-TRO-CANT + WSE-TRI-CANT        
083600     IF WSE-DEP-CANT > ZEROS                                      
083700        COMPUTE WSE-DEP-PROM ROUNDED =                            
083800                WSE-DEP-TOTAL / WSE-DEP-CANT                      
083900     END-IF                                                       
084000     IF WSE-WDR-CANT > ZEROS                                      
084100        COMPUTE WSE-WDR-PROM ROUNDED =                            
084200                WSE-WDR-TOTAL / WSE-WDR-CANT                      
084300     END-IF                                                       
084400                                                                  
084500     PERFORM 2082-IMPRIMIR-ESTADISTICA.                           
084600*-----------------------------------------------------------      
084700*=========================*                                       
084800 2081-ACUMULAR-RENGLON.                                           
084900*=========================*                                       
085000     EVALUATE WST-MOV-TIPO (WST-MOV-IDX)                          
085100     WHEN 'DEPOSIT     '                                          
085200          ADD WST-MOV-IMPORTE (WST-MOV-IDX) TO WSE-DEP-TOTAL      
085300          ADD 1 TO WSE-DEP-CANT                                   
085400     WHEN 'WITHDRAWAL  '                                          
085500          ADD WST-MOV-IMPORTE (WST-MOV-IDX) TO WSE-WDR-TOTAL      
085600          ADD 1 TO WSE-WDR-CANT                                   
085700     WHEN 'TRANSFER-OUT'                                          
085800          ADD WST-MOV-IMPORTE (WST-MOV-IDX) TO WSE-TRO-TOTAL      
085900          ADD 1 TO WSE-TRO-CANT                                   
086000     WHEN 'TRANSFER-IN '                                          
086100          ADD WST-MOV-IMPORTE (WST-MOV-IDX) TO WSE-TRI-TOTAL      
086200          ADD 1 TO WSE-TRI-CANT                                   
086300     END-EVALUATE.                                                
086400*-----------------------------------------------------------      
086500*=========================*                                       
086600 2082-IMPRIMIR-ESTADISTICA.                                       
086700*=========================*                                       
086800     MOVE SPACES TO WSR-LINEA-ESTAD                               
086900     STRING 'CUST ' DELIMITED BY SIZE                             
087000            CDC-SOL-CLIENTE DELIMITED BY SIZE                     
087100       INTO WSR-LINEA-ESTAD                                       
087200     WRITE CDC-LIN-ESTAD FROM WSR-LINEA-ESTAD                     
087300                                                                  
087400     MOVE WST-CTA-SALDO (WSP-IDX-SOLIC) TO WSR-IMPORTE-EDIT       
087500     MOVE SPACES TO WSR-LINEA-ESTAD                               
087600     STRING 'Balance ' DELIMITED BY SIZE                          
087700            WSR-IMPORTE-EDIT DELIMITED BY SIZE                    
087800       INTO WSR-LINEA-ESTAD                                       
087900     WRITE CDC-LIN-ESTAD FROM WSR-LINEA-ESTAD                     
088000                                                                  
088100     MOVE WSE-DEP-TOTAL TO WSR-IMPORTE-EDIT                       
088200     MOVE WSE-DEP-CANT  TO WSR-CONTADOR-EDIT                      
088300     MOVE SPACES TO WSR-LINEA-ESTAD                               
088400     STRING 'Deposits total ' DELIMITED BY SIZE                   
088500            WSR-IMPORTE-EDIT DELIMITED BY SIZE                    
088600            ' count ' DELIMITED BY SIZE                           
088700            WSR-CONTADOR-EDIT DELIMITED BY SIZE                   
088800       INTO WSR-LINEA-ESTAD                                       
088900     WRITE CDC-LIN-ESTAD FROM WSR-LINEA-ESTAD                     
089000     IF WSE-DEP-CANT > ZEROS                                      
089100        MOVE WSE-DEP-PROM TO WSR-IMPORTE-EDIT                     
089200        MOVE SPACES TO WSR-LINEA-ESTAD                            
089300        STRING 'Average deposit ' DELIMITED BY SIZE               
089400               WSR-IMPORTE-EDIT DELIMITED BY SIZE                 
089500          INTO WSR-LINEA-ESTAD                                    
089600        WRITE CDC-LIN-ESTAD FROM WSR-LINEA-ESTAD                  
089700     END-IF                                                       
089800                                                                  
089900     MOVE WSE-WDR-TOTAL TO WSR-IMPORTE-EDIT                       
090000     MOVE WSE-WDR-CANT  TO WSR-CONTADOR-EDIT                      
090100     MOVE SPACES TO WSR-LINEA-ESTAD                               
090200     STRING 'Withdrawals total ' DELIMITED BY SIZE                
090300            WSR-IMPORTE-EDIT DELIMITED BY SIZE                    
090400            ' count ' DELIMITED BY SIZE                           
090500            WSR-CONTADOR-EDIT DELIMITED BY SIZE                   
090600       INTO WSR-LINEA-ESTAD                                       
090700     WRITE CDC-LIN-ESTAD FROM WSR-LINEA-ESTAD                     
090800     IF WSE-WDR-CANT > ZEROS                                      
090900        MOVE WSE-WDR-PROM TO WSR-IMPORTE-EDIT                     
091000        MOVE SPACES TO WSR-LINEA-ESTAD                            
091100        STRING 'Average withdrawal ' DELIMITED BY SIZE            
091200               WSR-IMPORTE-EDIT DELIMITED BY SIZE                 
091300          INTO WSR-LINEA-ESTAD                                    
091400        WRITE CDC-LIN-ESTAD FROM WSR-LINEA-ESTAD                  
091500     END-IF                                                       
091600                                                                  
091700     IF WSE-TRO-CANT > ZEROS OR WSE-TRI-CANT > ZEROS              
091800        MOVE WSE-TRO-TOTAL TO WSR-IMPORTE-EDIT                    
091900        MOVE WSE-TRO-CANT  TO WSR-CONTADOR-EDIT                   
092000        MOVE SPACES TO WSR-LINEA-ESTAD                            
092100        STRING 'Transfers sent total ' DELIMITED BY SIZE          
092200               WSR-IMPORTE-EDIT DELIMITED BY SIZE                 
092300               ' count ' DELIMITED BY SIZE                        
092400               WSR-CONTADOR-EDIT DELIMITED BY SIZE                
092500          INTO WSR-LINEA-ESTAD                                    
092600        WRITE CDC-LIN-ESTAD FROM WSR-LINEA-ESTAD                  
092700        MOVE WSE-TRI-TOTAL TO WSR-IMPORTE-EDIT                    
092800        MOVE WSE-TRI-CANT  TO WSR-CONTADOR-EDIT                   
092900        MOVE SPACES TO WSR-LINEA-ESTAD                            
093000        STRING 'Transfers received total ' DELIMITED BY SIZE      
093100               WSR-IMPORTE-EDIT DELIMITED BY SIZE                 
093200               ' count ' DELIMITED BY SIZE                        
093300               WSR-CONTADOR-EDIT DELIMITED BY SIZE                
093400          INTO WSR-LINEA-ESTAD                                    
093500        WRITE CDC-LIN-ESTAD FROM WSR-LINEA-ESTAD                  
093600     END-IF                                                       
093700                                                                  
093800     MOVE WSE-TOTAL-MOVS TO WSR-CONTADOR-EDIT                     
093900     MOVE SPACES TO WSR-LINEA-ESTAD                               
094000     STRING 'Total transactions ' DELIMITED BY SIZE               
094100            WSR-CONTADOR-EDIT DELIMITED BY SIZE                   
094200       INTO WSR-LINEA-ESTAD                                       
094300     WRITE CDC-LIN-ESTAD FROM WSR-LINEA-ESTAD.                    
094400*-----------------------------------------------------------      
094500*=========================*                                       
094600 2083-EVALUAR-RENGLON-ESTAD.                                      
094700*=========================*                                       
094800     IF WST-MOV-CUENTA (WST-MOV-IDX) =                            
094900        WST-CTA-ID (WSP-IDX-SOLIC)                                
095000        PERFORM 2081-ACUMULAR-RENGLON                             
095100     END-IF.                                                      
095200*-----------------------------------------------------------      
095300*=========================*                                       
095400 2090-VALIDAR-IMPORTE.                                            
095500*=========================*                                       
095600*    NORMALIZA EL IMPORTE EN TEXTO (RECORTA ESPACIOS, CAMBIA      
095700*    COMA POR PUNTO, QUITA SEPARADORES), VERIFICA QUE SEA         
095800*    NUMERICO Y POSITIVO, Y REDONDEA A 2 DECIMALES AL ALZA        
095900*    (HALF-UP) SIN USAR FUNCIONES INTRINSECAS.                    
096000     MOVE 'N' TO WS-RECH-SOLIC                                    
096100     MOVE SPACES TO WSP-IMP-COMPACTO                              
096200     MOVE CDC-SOL-IMPORTE-TX TO WSP-IMP-TEXTO                     
096300     INSPECT WSP-IMP-TEXTO REPLACING ALL ',' BY '.'               
096400                                                                  
096500     MOVE ZEROS TO WSP-IMP-LARGO WSP-IMP-PUNTO                    
096600     PERFORM 2091-COMPACTAR-UN-CARACTER VARYING WSP-IMP-POS       
096700             FROM 1 BY 1 UNTIL WSP-IMP-POS > 15                   
096800                                                                  
096900     MOVE 'S' TO WSP-IMP-VALIDO                                   
097000     MOVE ZEROS TO WSP-IMP-ENTERO WSP-IMP-DECIMAL                 
097100                   WSP-IMP-PUNTO                                  
097200     MOVE '000' TO WSP-IMP-DEC-TXT                                
097300     IF WSP-IMP-LARGO = ZEROS                                     
097400        MOVE 'N' TO WSP-IMP-VALIDO                                
097500     ELSE                                                         
097600        PERFORM 2092-VALIDAR-UN-CARACTER                          
097700           VARYING WSP-IMP-POS FROM 1 BY 1                        
097800           UNTIL WSP-IMP-POS > WSP-IMP-LARGO                      
097900     END-IF                                                       
098000                                                                  
098100     IF WSP-IMP-VALIDO = 'S'                                      
098200        IF WSP-IMP-PUNTO = ZEROS                                  
098300           MOVE WSP-IMP-COMPACTO (1:WSP-IMP-LARGO) TO             
098400                WSP-IMP-ENTERO                                    
098500        ELSE                                                      
098600           IF WSP-IMP-PUNTO = 1                                   
098700              MOVE 'N' TO WSP-IMP-VALIDO                          
098800           ELSE                                                   
098900              MOVE WSP-IMP-COMPACTO (1:WSP-IMP-PUNTO - 1) TO      
099000                   WSP-IMP-ENTERO                                 
099100*              EL DECIMAL SE ARMA RELLENO DE CEROS A LA           
099200*              DERECHA (NO CON MOVE SIMPLE, QUE RELLENA           
099300*              CON ESPACIOS) PARA QUE ",5" VALGA 500              
099400*              MILESIMOS Y NO 5 MILESIMOS.                        
099500              COMPUTE WSP-IMP-DECLEN =                            
099600                      WSP-IMP-LARGO - WSP-IMP-PUNTO               
099700              MOVE '000' TO WSP-IMP-DEC-TXT                       
099800              EVALUATE TRUE                                       
099900              WHEN WSP-IMP-DECLEN >= 3                            
100000                   MOVE WSP-IMP-COMPACTO                          
100100                        (WSP-IMP-PUNTO + 1:3) TO                  
100200                        WSP-IMP-DEC-TXT                           
100300              WHEN WSP-IMP-DECLEN = 2                             
100400                   MOVE WSP-IMP-COMPACTO                          
100500                        (WSP-IMP-PUNTO + 1:2) TO                  
100600                        WSP-IMP-DEC-TXT (1:2)                     
100700              WHEN WSP-IMP-DECLEN = 1                             
100800                   MOVE WSP-IMP-COMPACTO                          
100900                        (WSP-IMP-PUNTO + 1:1) TO                  
101000                        WSP-IMP-DEC-TXT (1:1)                     
101100              END-EVALUATE                                        
101200              MOVE WSP-IMP-DEC-TXT TO WSP-IMP-DECIMAL             
101300           END-IF                                                 
101400        END-IF                                                    
101500     END-IF                                                       
101600                                                                  
101700     IF WSP-IMP-VALIDO = 'N'                                      
101800        SET SOLIC-RECHAZADA TO TRUE                               
101900        MOVE 'invalid amount format' TO WSP-MOTIVO-RECH           
102000     ELSE                                                         
102100        COMPUTE WSP-IMP-RESULT ROUNDED =                          
102200                WSP-IMP-ENTERO + (WSP-IMP-DECIMAL / 1000)         
102300        IF WSP-IMP-RESULT NOT > ZEROS                             
102400           SET SOLIC-RECHAZADA TO TRUE                            
102500           MOVE 'amount must be positive' TO WSP-MOTIVO-RECH      
102600        ELSE                                                      
102700*           EL TRUNCADO DE V999 A V99 YA QUEDO REDONDEADO AL      
102800*           ALZA, PUES EL DECIMAL SE ARMO CON TRES                
102900*           POSICIONES Y EL COMPUTE ANTERIOR YA APLICO            
103000*           HALF-UP SOBRE LA TERCERA; SE TRUNCA LA TERCERA.       
103100           COMPUTE WSP-IMPORTE-OK ROUNDED = WSP-IMP-RESULT        
103200        END-IF                                                    
103300     END-IF.                                                      
103400*-----------------------------------------------------------      
103500*=========================*                                       
103600 2091-COMPACTAR-UN-CARACTER.                                      
103700*=========================*                                       
103800     IF WSP-IMP-CHAR (WSP-IMP-POS) NOT = SPACE                    
103900        ADD 1 TO WSP-IMP-LARGO                                    
104000        MOVE WSP-IMP-CHAR (WSP-IMP-POS) TO                        
104100             WSP-IMP-CCHAR (WSP-IMP-LARGO)                        
104200     END-IF.                                                      
104300*-----------------------------------------------------------      
104400*=========================*                                       
104500 2092-VALIDAR-UN-CARACTER.                                        
104600*=========================*                                       
104700     IF WSP-IMP-COMPACTO (WSP-IMP-POS:1) = '.'                    
104800        IF WSP-IMP-PUNTO > ZEROS                                  
104900           MOVE 'N' TO WSP-IMP-VALIDO                             
105000        ELSE                                                      
105100           MOVE WSP-IMP-POS TO WSP-IMP-PUNTO                      
105200        END-IF                                                    
105300     ELSE                                                         
105400        IF WSP-IMP-COMPACTO (WSP-IMP-POS:1) NOT NUMERIC           
105500           MOVE 'N' TO WSP-IMP-VALIDO                             
105600        END-IF                                                    
105700     END-IF.                                                      
105800*-----------------------------------------------------------      
105900*=========================*                                       
106000 2095-ESCRIBIR-RECHAZO.                                           
106100*=========================*                                       
106200     ADD 1 TO WSV-CONT-RECHA                                      
106300     MOVE SPACES TO WSR-LINEA-RESUL                               
106400     STRING 'CUST ' DELIMITED BY SIZE                             
106500            CDC-SOL-CLIENTE DELIMITED BY SIZE                     
106600            ' ' DELIMITED BY SIZE                                 
106700            CDC-SOL-OPERACION DELIMITED BY SIZE                   
106800            'REJECT ' DELIMITED BY SIZE                           
106900            WSP-MOTIVO-RECH DELIMITED BY SIZE                     
107000       INTO WSR-LINEA-RESUL                                       
107100     WRITE CDC-LIN-RESUL FROM WSR-LINEA-RESUL.                    
107200*-----------------------------------------------------------      
107300*=========================*                                       
107400 2096-ESCRIBIR-ACEPTADO.                                          
107500*=========================*                                       
107600     ADD 1 TO WSV-CONT-ACEPT                                      
107700     MOVE WSP-SALDO-NUEVO TO WSR-IMPORTE-EDIT                     
107800     MOVE SPACES TO WSR-LINEA-RESUL                               
107900     STRING 'CUST ' DELIMITED BY SIZE                             
108000            CDC-SOL-CLIENTE DELIMITED BY SIZE                     
108100            ' ' DELIMITED BY SIZE                                 
108200            CDC-SOL-OPERACION DELIMITED BY SIZE                   
108300            'OK  NEW-BALANCE ' DELIMITED BY SIZE                  
108400            WSR-IMPORTE-EDIT DELIMITED BY SIZE                    
108500       INTO WSR-LINEA-RESUL                                       
108600     WRITE CDC-LIN-RESUL FROM WSR-LINEA-RESUL.                    
108700*-----------------------------------------------------------      
108800*=========================*                                       
108900 2100-GRABAR-MOVIMIENTO.                                          
109000*=========================*                                       
109100*    GRABA UN MOVIMIENTO GENERICO A LA TABLA, CON NUMERO          
109200*    SECUENCIAL UNICO EN TODA LA CORRIDA.  PARRAFO COMUN A        
109300*    DEP/WDR/TRF (SOL-91055); EL LLAMADOR ARMA WSP-MOV-CTA-       
109400*    WORK, WSP-MOV-TIPO-WORK, WSP-MOV-DESC-WORK Y                 
109500*    WSP-MOV-DESTINO-WORK ANTES DE ESTE PERFORM.                  
109600     IF WST-MOV-CANT >= WSC-MAX-MOVS                              
109700        MOVE '2100-GRABAR-MOV   ' TO WSV-RUTINA                   
109800        MOVE 'TABLA MOVS LLENA  ' TO WSV-ACCION                   
109900        MOVE WSC-16 TO WSV-FSTATUS                                
110000        PERFORM 9000-ERROR-PGM                                    
110100     END-IF                                                       
110200     ADD 1 TO WSV-SIG-MOV-ID                                      
110300     ADD 1 TO WST-MOV-CANT                                        
110400     ADD 1 TO WSV-CONT-MOVGRA                                     
110500     SET WST-MOV-IDX TO WST-MOV-CANT                              
110600     MOVE WSV-SIG-MOV-ID    TO WST-MOV-ID (WST-MOV-IDX)           
110700     MOVE WSP-MOV-CTA-WORK  TO WST-MOV-CUENTA (WST-MOV-IDX)       
110800     MOVE WSP-MOV-TIPO-WORK TO WST-MOV-TIPO (WST-MOV-IDX)         
110900     MOVE WSP-IMPORTE-OK    TO WST-MOV-IMPORTE (WST-MOV-IDX)      
111000     MOVE WSP-MOV-DESC-WORK TO WST-MOV-DESC (WST-MOV-IDX)         
111100     MOVE WSP-MOV-DESTINO-WORK TO                                 
111200          WST-MOV-DESTINO (WST-MOV-IDX)                           
111300     MOVE CDC-FECHA-STAMP   TO WST-MOV-ALTA (WST-MOV-IDX).        
111400*-----------------------------------------------------------      
111500*=================*                                               
111600 3000-FIN-PROGRAMA.                                               
111700*=================*                                               
111800     PERFORM 3001-GRABAR-CUENTAS                                  
111900     PERFORM 3002-GRABAR-MOVIMIENTOS                              
112000     PERFORM 3003-CERRAR-ARCHIVOS                                 
112100     PERFORM 3004-MOSTRAR-DETALLES                                
112200     STOP RUN.                                                    
112300*-----------------------------------------------------------      
112400*===================*                                             
112500 3001-GRABAR-CUENTAS.                                             
112600*===================*                                             
112700*    SE REESCRIBE EL MAESTRO COMPLETO CON LOS SALDOS Y            
112800*    NOMBRES ACTUALIZADOS DE ESTA CORRIDA.                        
112900     IF WST-CTA-CANT > ZEROS                                      
113000        PERFORM 3005-GRABAR-UNA-CUENTA VARYING WST-CTA-IDX        
113100                FROM 1 BY 1 UNTIL WST-CTA-IDX > WST-CTA-CANT      
113200     END-IF.                                                      
113300*-----------------------------------------------------------      
113400*=========================*                                       
113500 3005-GRABAR-UNA-CUENTA.                                          
113600*=========================*                                       
113700     MOVE WST-CTA-ID (WST-CTA-IDX)      TO CTO-CTA-ID             
113800     MOVE WST-CTA-CLIENTE (WST-CTA-IDX) TO CTO-CTA-CLIENTE        
113900     MOVE WST-CTA-NOMBRE (WST-CTA-IDX)  TO CTO-CTA-NOMBRE         
114000     MOVE WST-CTA-SALDO (WST-CTA-IDX)   TO CTO-CTA-SALDO          
114100     MOVE WST-CTA-ALTA (WST-CTA-IDX)    TO CTO-CTA-ALTA           
114200     WRITE CDC-REG-CTAO                                           
114300     IF FS-CTASO NOT = '00'                                       
114400        MOVE '3005-GRABAR-CTA   ' TO WSV-RUTINA                   
114500        MOVE 'WRITE CDC-REG-CTAO' TO WSV-ACCION                   
114600        MOVE FS-CTASO TO WSV-FSTATUS                              
114700        PERFORM 9000-ERROR-PGM                                    
114800     END-IF.                                                      
114900*-----------------------------------------------------------      
115000*========================*                                        
115100 3002-GRABAR-MOVIMIENTOS.                                         
115200*========================*                                        
115300*    SE REESCRIBE EL DIARIO COMPLETO (HISTORIA + MOVTOS DE        
115400*    ESTA CORRIDA) EN ORDEN DE CDC-MOV-ID.                        
115500     IF WST-MOV-CANT > ZEROS                                      
115600        PERFORM 3006-GRABAR-UN-MOVIMIENTO                         
115700           VARYING WST-MOV-IDX FROM 1 BY 1                        
115800           UNTIL WST-MOV-IDX > WST-MOV-CANT                       
115900     END-IF.                                                      
116000*-----------------------------------------------------------      
116100*===========================*                                     
116200 3006-GRABAR-UN-MOVIMIENTO.                                       
116300*===========================*                                     
116400     MOVE WST-MOV-ID (WST-MOV-IDX)       TO MVO-MOV-ID            
116500     MOVE WST-MOV-CUENTA (WST-MOV-IDX)   TO MVO-MOV-CUENTA        
116600     MOVE WST-MOV-TIPO (WST-MOV-IDX)     TO MVO-MOV-TIPO          
116700     MOVE WST-MOV-IMPORTE (WST-MOV-IDX)  TO MVO-MOV-IMPORTE       
116800     MOVE WST-MOV-DESC (WST-MOV-IDX)     TO MVO-MOV-DESC          
116900     MOVE WST-MOV-DESTINO (WST-MOV-IDX)  TO MVO-MOV-DESTINO       
117000     MOVE WST-MOV-ALTA (WST-MOV-IDX)     TO MVO-MOV-ALTA          
117100     WRITE CDC-REG-MOVO                                           
117200     IF FS-MOVO NOT = '00'                                        
117300        MOVE '3006-GRABAR-MOVTO ' TO WSV-RUTINA                   
117400        MOVE 'WRITE CDC-REG-MOVO' TO WSV-ACCION                   
117500        MOVE FS-MOVO TO WSV-FSTATUS                               
117600        PERFORM 9000-ERROR-PGM                                    
117700     END-IF.                                                      
117800*-----------------------------------------------------------      
117900*===================*                                             
118000 3003-CERRAR-ARCHIVOS.                                            
118100*===================*                                             
118200     CLOSE CDC-ARCH-SOLIC CDC-ARCH-CTAS CDC-ARCH-CTASO            
118300           CDC-ARCH-MOVI CDC-ARCH-MOVO CDC-ARCH-RESUL             
118400           CDC-ARCH-HISTO CDC-ARCH-ESTAD                          
118500                                                                  
118600     IF (FS-SOLIC = '00') AND (FS-CTAS  = '00') AND               
118700        (FS-CTASO = '00') AND (FS-MOVI  = '00') AND               
118800        (FS-MOVO  = '00') AND (FS-RESUL = '00') AND               
118900        (FS-HISTO = '00') AND (FS-ESTAD = '00')                   
119000        CONTINUE                                                  
119100     ELSE                                                         
119200        DISPLAY ' ERROR AL CERRAR ARCHIVOS '                      
119300        PERFORM  9000-ERROR-PGM                                   
119400     END-IF.                                                      
119500*-----------------------------------------------------------      
119600*===================*                                             
119700 3004-MOSTRAR-DETALLES.                                           
119800*===================*                                             
119900     DISPLAY '================================='                  
120000     DISPLAY '------- DETALLES PROCESO --------'                  
120100     DISPLAY '-------     CDCB20P      --------'                  
120200     DISPLAY '================================='                  
120300     DISPLAY 'SOLICITUDES LEIDAS   = ' WSV-CONT-SOLIC             
120400     DISPLAY 'SOLICITUDES ACEPTAD  = ' WSV-CONT-ACEPT             
120500     DISPLAY 'SOLICITUDES RECHAZ   = ' WSV-CONT-RECHA             
120600     DISPLAY 'CUENTAS LEIDAS       = ' WSV-CONT-CTASLEI           
120700     DISPLAY 'CUENTAS ALTA EN DIA  = ' WSV-CONT-CTASGRA           
120800     DISPLAY 'MOVTOS LEIDOS        = ' WSV-CONT-MOVLEI            
120900     DISPLAY 'MOVTOS GRABADOS      = ' WSV-CONT-MOVGRA            
121000     DISPLAY '================================='                  
121100     MOVE WSC-00 TO RETURN-CODE                                   
121200     DISPLAY '================================='                  
121300     DISPLAY '--------- FIN DETALLES ----------'                  
121400     DISPLAY '================================='.                 
121500*-----------------------------------------------------------      
121600*==============*                                                  
121700 9000-ERROR-PGM.                                                  
121800*==============*                                                  
121900     DISPLAY '================================'                   
122000     DISPLAY '------ DETALLES DE ERROR -------'                   
122100     DISPLAY '------      CDCB20P      -------'                   
122200     DISPLAY '================================'                   
122300     DISPLAY ' RUTINA          :' WSV-RUTINA                      
122400     DISPLAY ' ACCION DE ERROR :' WSV-ACCION                      
122500     DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS                     
122600     DISPLAY '================================'                   
122700     DISPLAY '--------- FIN DETALLES ---------'                   
122800     DISPLAY '================================'                   
122900     MOVE WSC-16 TO RETURN-CODE                                   
123000                                                                  
123100     STOP RUN.                                                    
123200*-----------------------------------------------------------      
