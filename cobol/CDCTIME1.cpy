000100***************************************************************** 
000200*CDCTIME1 - AREA COMUN DE FECHA Y HORA DEL SISTEMA.               
000300*          SE COPIA COMPLETA (INCLUYE EL NIVEL 01) EN LA          
000400*          WORKING-STORAGE SECTION DE LOS PROGRAMAS QUE           
000500*          NECESITAN LA FECHA DE CORRIDA PARA ENCABEZADOS         
000600*          DE REPORTE.                                            
000700*-----------------------------------------------------------------
000800*HISTORIAL DE CAMBIOS                                             
000900*-----------------------------------------------------------------
001000*1989-06-20 RTORR  SOL-12077 PRIMERA VERSION (COMUN AL AREA)      
001100*1998-11-09 MGOME  SOL-19990 SIGLO FIJO PARA EL SELLO DE 4 DIGITOS
001200*2025-03-11 OLSSA  SOL-88201 SE AGREGA CDC-FECHA-STAMP P/REPORTES 
001300*-----------------------------------------------------------------
001400 01  CDC-TIME-AREA.                                               
001500     02  CDC-FECHA-SIS          PIC 9(06).                        
001600*        FECHA DEL SISTEMA AAMMDD (ACCEPT FROM DATE)              
001700     02  CDC-FECHA-SIS-R REDEFINES CDC-FECHA-SIS.                 
001800         04  CDC-FEC-ANO        PIC 9(02).                        
001900         04  CDC-FEC-MES        PIC 9(02).                        
002000         04  CDC-FEC-DIA        PIC 9(02).                        
002100     02  CDC-HORA-SIS            PIC 9(08).                       
002200*        HORA DEL SISTEMA HHMMSSCC (ACCEPT FROM TIME)             
002300     02  CDC-HORA-SIS-R REDEFINES CDC-HORA-SIS.                   
002400         04  CDC-HOR-HH         PIC 9(02).                        
002500         04  CDC-HOR-MM         PIC 9(02).                        
002600         04  CDC-HOR-SS         PIC 9(02).                        
002700         04  CDC-HOR-CC         PIC 9(02).                        
002800     02  CDC-SIGLO               PIC 9(02) VALUE 20.              
002900*        SIGLO ASUMIDO PARA ARMAR EL SELLO DE 4 DIGITOS DE ANO    
003000     02  CDC-FECHA-STAMP         PIC X(14).                       
003100*        SELLO AAAAMMDDHHMMSS ARMADO PARA EL ENCABEZADO DEL DIA   
003200     02  FILLER                  PIC X(10).                       
